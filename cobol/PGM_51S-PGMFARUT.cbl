000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFARUT.
000300 AUTHOR.        H. ARRIETA.
000400 INSTALLATION.  BANCO DEL SUD S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  15/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*****************************************************************
000900*    PGMFARUT  -  SERVICIO DE CALCULO DE FACTORIALES           *
001000*    =============================================             *
001100*    SUBPROGRAMA INVOCADO POR CALL DINAMICO DESDE PGMFACAF.     *
001200*    MANTIENE EN SU WORKING-STORAGE (ESTATICO ENTRE LLAMADAS)   *
001300*    LA TABLA DE FACTORIALES PRECALCULADOS 0..S Y UNA CACHE     *
001400*    DE FACTORIALES MAYORES CALCULADOS DURANTE LA CORRIDA.      *
001500*    EL RESULTADO SE DEVUELVE COMO ARREGLO DE DIGITOS PORQUE    *
001600*    N! NO ENTRA EN NINGUN CAMPO PIC 9 DE ANCHO FIJO.           *
001700*                                                                *
001800*    OPERACIONES (LK-OPERACION):                                *
001900*      'I' = INICIALIZAR TABLA PRECALCULADA (UNA VEZ AL INICIO) *
002000*      'C' = CALCULAR FACTORIAL DE BIG-VALOR-N                  *
002100*                                                                *
002200*    HISTORIA DE MODIFICACIONES                                 *
002300*    ----------------------------------------------------------*
002400*    15/03/88 HA   ALTA DEL PROGRAMA. PEDIDO SIS-0142.          *
002500*    02/06/88 HA   CORRIGE ARRASTRE DE ACARREO CUANDO SUPERA   *
002600*                  UN DIGITO (CASOS N GRANDE). SIS-0151.        *
002700*    21/11/89 RFR  AGREGA CACHE DE FACTORIALES MAYORES A S      *
002800*                  PARA NO RECALCULAR EN LA MISMA CORRIDA.      *
002900*    09/04/91 RFR  LIMITE DE TABLA PRECALCULADA FIJADO EN 500   *
003000*                  POR CONSUMO DE WORKING-STORAGE. SIS-0203.    *
003100*    17/08/93 MGZ  AMPLIA ARREGLO DE DIGITOS A 6000 POSICIONES  *
003200*                  PARA SOPORTAR FACTORIALES DE CORRIDAS MAS    *
003300*                  GRANDES. SIS-0249.                           *
003400*    30/01/96 MGZ  INTERRUPTOR UPSI-0 PARA TRAZA DE CALCULOS    *
003500*                  ON DEMAND, A PEDIDO DE OPERACIONES.          *
003600*    14/12/98 PQ   REVISION FIN DE SIGLO (Y2K) - NO SE USAN     *
003700*                  FECHAS DE 2 DIGITOS EN ESTE PROGRAMA, SIN    *
003800*                  IMPACTO. SE DEJA CONSTANCIA. SIS-0311.       *
003900*    22/07/01 PQ   CORRIGE BUSQUEDA EN CACHE QUE NO REINICIABA  *
004000*                  EL INDICE ANTES DE LA SEARCH. SIS-0358.      *
004100*    19/03/05 LDS  ABEND DE PRUEBA EN AMBIENTE DE DESARROLLO    *
004150*                  AL RECIBIR UN N NEGATIVO DESDE UN ARCHIVO DE *
004200*                  ENTRADA MAL DEPURADO; SE AGREGA EL CODIGO DE *
004250*                  RETORNO 90 COMO RESGUARDO.                  *
004300*    08/10/09 LDS  AGREGA VISTA ALFANUMERICA DE LA CACHE PARA   *
004400*                  FACILITAR DIAGNOSTICO EN DISPLAY. SIS-0402.  *
004500*****************************************************************
004600 
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 
005100 SPECIAL-NAMES.
005200     UPSI-0 IS SW-TRAZA-CALCULOS
005300            ON STATUS IS SW-TRAZA-ON
005400            OFF STATUS IS SW-TRAZA-OFF.
005500 
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 DATA DIVISION.
005800 FILE SECTION.
005900 
006000 WORKING-STORAGE SECTION.
006100*=======================*
006200 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006300 
006400*----------- LIMITES Y CONTADORES DE TABLA/CACHE ----------------
006500 77  WS-TABLA-MAX-PEDIDO  PIC 9(06)   COMP VALUE ZERO.
006600 77  WS-TABLA-MAX-REAL    PIC 9(06)   COMP VALUE ZERO.
006700 77  WS-N-TABLA           PIC 9(06)   COMP VALUE ZERO.
006800 77  WS-IDX-TABLA         PIC 9(06)   COMP VALUE ZERO.
006900 77  WS-MULTIPLICADOR     PIC S9(09)  COMP VALUE ZERO.
007000 77  WS-PRODUCTO          PIC S9(12)  COMP VALUE ZERO.
007100 77  WS-ACARREO           PIC S9(12)  COMP VALUE ZERO.
007200 
007300 77  WS-RESP-CACHE        PIC X(01)   VALUE 'N'.
007400     88  CACHE-ENCONTRADO             VALUE 'S'.
007500     88  CACHE-NO-ENCONTRADO          VALUE 'N'.
007600 
007700*----------- TABLA PRECALCULADA 0..WS-TABLA-MAX-REAL ------------
007800 01  WS-TABLA-PRECALC.
007900     03  TBL-PRE-ENTRADA       OCCURS 501 TIMES
008000                               INDEXED BY IDX-TBL-PRECALC.
008100         05  TBL-PRE-CANT-DIG  PIC 9(05)  COMP VALUE ZERO.
008200         05  TBL-PRE-DIGITO    PIC 9(01)
008300                               OCCURS 1200 TIMES.
008400     03  FILLER                PIC X(08) VALUE SPACES.
008500*----  VISTA ALFANUMERICA PARA DISPLAY/DIAGNOSTICO  -------------
008600 01  WS-TABLA-PRECALC-ALFA REDEFINES WS-TABLA-PRECALC.
008700     03  TBL-ALFA-ENTRADA      OCCURS 501 TIMES.
008800         05  FILLER            PIC X(02).
008900         05  TBL-PRE-DIGITO-ALFA
009000                               PIC X(01) OCCURS 1200 TIMES.
009100     03  FILLER                PIC X(08).
009200 
009300*----------- CACHE DE FACTORIALES MAYORES A LA TABLA -------------
009400 01  WS-CACHE-FACTORIAL.
009500     03  CHE-CANT-ENTRADAS     PIC 9(03)  COMP VALUE ZERO.
009600     03  CHE-ENTRADA           OCCURS 100 TIMES
009700                               INDEXED BY IDX-CACHE.
009800         05  CHE-N             PIC S9(09)       VALUE ZERO.
009900         05  CHE-CANT-DIG      PIC 9(05)  COMP  VALUE ZERO.
010000         05  CHE-DIGITO        PIC 9(01)
010100                               OCCURS 6000 TIMES.
010200     03  FILLER                PIC X(06) VALUE SPACES.
010300*----  VISTA ALFANUMERICA DE LA CACHE PARA DIAGNOSTICO  ---------
010400 01  WS-CACHE-FACTORIAL-ALFA REDEFINES WS-CACHE-FACTORIAL.
010500     03  FILLER                PIC X(04).
010600     03  CHE-ENTRADA-ALFA      OCCURS 100 TIMES.
010700         05  FILLER            PIC X(14).
010800         05  CHE-DIGITO-ALFA   PIC X(01) OCCURS 6000 TIMES.
010900     03  FILLER                PIC X(06).
011000 
011100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011200 
011300*-----------------------------------------------------------------
011400 LINKAGE SECTION.
011500*================*
011600 01  LK-FACTORIAL-CALL.
011700     03  LK-OPERACION         PIC X(01).
011800     03  LK-FACT-PEQ-MAX      PIC 9(06).
011900     03  FILLER               PIC X(10).
012000 
012100     COPY CPFACBIG.
012200 
012300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012400 PROCEDURE DIVISION USING LK-FACTORIAL-CALL BIG-NUMERO.
012500 
012600 MAIN-PROGRAM-I.
012700 
012800     PERFORM 1000-INICIO THRU 1000-INICIO-F
012900 
013000     IF BIG-RETORNO = ZERO
013100        PERFORM 2000-PROCESO THRU 2000-PROCESO-F
013200     END-IF
013300 
013400     PERFORM 9999-FINAL THRU 9999-FINAL-F.
013500 
013600 MAIN-PROGRAM-F. GOBACK.
013700 
013800 
013900*------------------------------------------------------------------
014000 1000-INICIO.
014100 
014200     MOVE ZERO TO BIG-RETORNO.
014300 
014400 1000-INICIO-F. EXIT.
014500 
014600 
014700*------------------------------------------------------------------
014800 2000-PROCESO.
014900 
015000     EVALUATE LK-OPERACION
015100        WHEN 'I'
015200           PERFORM 2100-INICIALIZAR-TABLA-I
015300              THRU 2100-INICIALIZAR-TABLA-F
015400        WHEN 'C'
015500           PERFORM 2150-CALCULAR-FACTORIAL-I
015600              THRU 2150-CALCULAR-FACTORIAL-F
015700        WHEN OTHER
015800           MOVE 96 TO BIG-RETORNO
015900     END-EVALUATE.
016000 
016100 2000-PROCESO-F. EXIT.
016200 
016300 
016400*------------------------------------------------------------------
016500 2100-INICIALIZAR-TABLA-I.
016600 
016700     MOVE LK-FACT-PEQ-MAX TO WS-TABLA-MAX-PEDIDO
016800 
016900     IF WS-TABLA-MAX-PEDIDO > 500
017000        MOVE 500 TO WS-TABLA-MAX-REAL
017100     ELSE
017200        MOVE WS-TABLA-MAX-PEDIDO TO WS-TABLA-MAX-REAL
017300     END-IF
017400 
017500     MOVE 1 TO BIG-CANT-DIGITOS
017600     MOVE 1 TO BIG-DIGITO (1)
017700     MOVE 0 TO WS-N-TABLA
017800     PERFORM 2115-GUARDAR-ENTRADA-I THRU 2115-GUARDAR-ENTRADA-F
017900 
018000     PERFORM 2110-CONSTRUIR-TABLA-I THRU 2110-CONSTRUIR-TABLA-F
018100        VARYING WS-N-TABLA FROM 1 BY 1
018200          UNTIL WS-N-TABLA > WS-TABLA-MAX-REAL.
018300 
018400 2100-INICIALIZAR-TABLA-F. EXIT.
018500 
018600 
018700*------------------------------------------------------------------
018800 2110-CONSTRUIR-TABLA-I.
018900 
019000     MOVE WS-N-TABLA TO WS-MULTIPLICADOR
019100     PERFORM 2200-MULTIPLICAR-I THRU 2200-MULTIPLICAR-F
019200     PERFORM 2115-GUARDAR-ENTRADA-I THRU 2115-GUARDAR-ENTRADA-F.
019300 
019400 2110-CONSTRUIR-TABLA-F. EXIT.
019500 
019600 
019700*------------------------------------------------------------------
019800 2115-GUARDAR-ENTRADA-I.
019900 
020000     COMPUTE WS-IDX-TABLA = WS-N-TABLA + 1
020100     SET IDX-TBL-PRECALC TO WS-IDX-TABLA
020200     MOVE BIG-CANT-DIGITOS TO TBL-PRE-CANT-DIG (IDX-TBL-PRECALC)
020300     SET IDX-BIG-DIGITO   TO 1
020400     PERFORM 2116-COPIAR-A-TABLA-I THRU 2116-COPIAR-A-TABLA-F
020500        VARYING IDX-BIG-DIGITO FROM 1 BY 1
020600          UNTIL IDX-BIG-DIGITO > BIG-CANT-DIGITOS.
020700 
020800 2115-GUARDAR-ENTRADA-F. EXIT.
020900 
021000 
021100*------------------------------------------------------------------
021200 2116-COPIAR-A-TABLA-I.
021300 
021400     MOVE BIG-DIGITO (IDX-BIG-DIGITO)
021500       TO TBL-PRE-DIGITO (IDX-TBL-PRECALC, IDX-BIG-DIGITO).
021600 
021700 2116-COPIAR-A-TABLA-F. EXIT.
021800 
021900 
022000*------------------------------------------------------------------
022100 2150-CALCULAR-FACTORIAL-I.
022200 
022300     MOVE ZERO TO BIG-RETORNO
022400 
022500     IF BIG-VALOR-N < ZERO
022600        MOVE 90 TO BIG-RETORNO
022700     ELSE
022800        IF BIG-VALOR-N NOT > WS-TABLA-MAX-REAL
022900           PERFORM 2160-DESDE-TABLA-I THRU 2160-DESDE-TABLA-F
023000        ELSE
023100           PERFORM 2170-BUSCAR-CACHE-I THRU 2170-BUSCAR-CACHE-F
023200           IF CACHE-ENCONTRADO
023300              PERFORM 2180-DESDE-CACHE-I THRU 2180-DESDE-CACHE-F
023400           ELSE
023500              IF SW-TRAZA-ON
023600                 DISPLAY 'PGMFARUT - CALCULANDO ON DEMAND N= '
023700                                                       BIG-VALOR-N
023800              END-IF
023900              PERFORM 2190-CALCULAR-PRODUCTO-I
024000                 THRU 2190-CALCULAR-PRODUCTO-F
024100              PERFORM 2300-CACHEAR-I THRU 2300-CACHEAR-F
024200           END-IF
024300        END-IF
024400     END-IF.
024500 
024600 2150-CALCULAR-FACTORIAL-F. EXIT.
024700 
024800 
024900*------------------------------------------------------------------
025000 2160-DESDE-TABLA-I.
025100 
025200     COMPUTE WS-IDX-TABLA = BIG-VALOR-N + 1
025300     SET IDX-TBL-PRECALC TO WS-IDX-TABLA
025400     MOVE TBL-PRE-CANT-DIG (IDX-TBL-PRECALC) TO BIG-CANT-DIGITOS
025500     PERFORM 2161-COPIAR-DE-TABLA-I THRU 2161-COPIAR-DE-TABLA-F
025600        VARYING IDX-BIG-DIGITO FROM 1 BY 1
025700          UNTIL IDX-BIG-DIGITO > BIG-CANT-DIGITOS.
025800 
025900 2160-DESDE-TABLA-F. EXIT.
026000 
026100 
026200*------------------------------------------------------------------
026300 2161-COPIAR-DE-TABLA-I.
026400 
026500     MOVE TBL-PRE-DIGITO (IDX-TBL-PRECALC, IDX-BIG-DIGITO)
026600       TO BIG-DIGITO (IDX-BIG-DIGITO).
026700 
026800 2161-COPIAR-DE-TABLA-F. EXIT.
026900 
027000 
027100*------------------------------------------------------------------
027200 2170-BUSCAR-CACHE-I.
027300 
027400     SET WS-RESP-CACHE TO 'N'
027500     SET IDX-CACHE TO 1
027600 
027700     IF CHE-CANT-ENTRADAS > ZERO
027800        SEARCH CHE-ENTRADA
027900           AT END
028000              SET CACHE-NO-ENCONTRADO TO TRUE
028100           WHEN CHE-N (IDX-CACHE) = BIG-VALOR-N
028200              SET CACHE-ENCONTRADO TO TRUE
028300        END-SEARCH
028400     ELSE
028500        SET CACHE-NO-ENCONTRADO TO TRUE
028600     END-IF.
028700 
028800 2170-BUSCAR-CACHE-F. EXIT.
028900 
029000 
029100*------------------------------------------------------------------
029200 2180-DESDE-CACHE-I.
029300 
029400     MOVE CHE-CANT-DIG (IDX-CACHE) TO BIG-CANT-DIGITOS
029500     PERFORM 2181-COPIAR-DE-CACHE-I THRU 2181-COPIAR-DE-CACHE-F
029600        VARYING IDX-BIG-DIGITO FROM 1 BY 1
029700          UNTIL IDX-BIG-DIGITO > BIG-CANT-DIGITOS.
029800 
029900 2180-DESDE-CACHE-F. EXIT.
030000 
030100 
030200*------------------------------------------------------------------
030300 2181-COPIAR-DE-CACHE-I.
030400 
030500     MOVE CHE-DIGITO (IDX-CACHE, IDX-BIG-DIGITO)
030600       TO BIG-DIGITO (IDX-BIG-DIGITO).
030700 
030800 2181-COPIAR-DE-CACHE-F. EXIT.
030900 
031000 
031100*------------------------------------------------------------------
031200 2190-CALCULAR-PRODUCTO-I.
031300 
031400     MOVE 1 TO BIG-CANT-DIGITOS
031500     MOVE 1 TO BIG-DIGITO (1)
031600 
031700     IF BIG-VALOR-N > 1
031800        PERFORM 2191-MULT-FACTOR-I THRU 2191-MULT-FACTOR-F
031900           VARYING WS-MULTIPLICADOR FROM 2 BY 1
032000             UNTIL WS-MULTIPLICADOR > BIG-VALOR-N
032100     END-IF.
032200 
032300 2190-CALCULAR-PRODUCTO-F. EXIT.
032400 
032500 
032600*------------------------------------------------------------------
032700 2191-MULT-FACTOR-I.
032800 
032900     PERFORM 2200-MULTIPLICAR-I THRU 2200-MULTIPLICAR-F.
033000 
033100 2191-MULT-FACTOR-F. EXIT.
033200 
033300 
033400*------------------------------------------------------------------
033500 2200-MULTIPLICAR-I.
033600 
033700     MOVE ZERO TO WS-ACARREO
033800     PERFORM 2210-MULT-DIGITO-I THRU 2210-MULT-DIGITO-F
033900        VARYING IDX-BIG-DIGITO FROM 1 BY 1
034000          UNTIL IDX-BIG-DIGITO > BIG-CANT-DIGITOS
034100     PERFORM 2220-ARRASTRE-I THRU 2220-ARRASTRE-F
034200        UNTIL WS-ACARREO = ZERO.
034300 
034400 2200-MULTIPLICAR-F. EXIT.
034500 
034600 
034700*------------------------------------------------------------------
034800 2210-MULT-DIGITO-I.
034900 
035000     COMPUTE WS-PRODUCTO =
035100             BIG-DIGITO (IDX-BIG-DIGITO) * WS-MULTIPLICADOR
035200                                          + WS-ACARREO
035300     DIVIDE WS-PRODUCTO BY 10
035400        GIVING WS-ACARREO
035500        REMAINDER BIG-DIGITO (IDX-BIG-DIGITO).
035600 
035700 2210-MULT-DIGITO-F. EXIT.
035800 
035900 
036000*------------------------------------------------------------------
036100 2220-ARRASTRE-I.
036200 
036300     ADD 1 TO BIG-CANT-DIGITOS
036400     DIVIDE WS-ACARREO BY 10
036500        GIVING WS-ACARREO
036600        REMAINDER BIG-DIGITO (BIG-CANT-DIGITOS).
036700 
036800 2220-ARRASTRE-F. EXIT.
036900 
037000 
037100*------------------------------------------------------------------
037200 2300-CACHEAR-I.
037300 
037400     IF CHE-CANT-ENTRADAS < 100
037500        ADD 1 TO CHE-CANT-ENTRADAS
037600        SET IDX-CACHE TO CHE-CANT-ENTRADAS
037700        MOVE BIG-VALOR-N      TO CHE-N         (IDX-CACHE)
037800        MOVE BIG-CANT-DIGITOS TO CHE-CANT-DIG  (IDX-CACHE)
037900        PERFORM 2310-COPIAR-A-CACHE-I THRU 2310-COPIAR-A-CACHE-F
038000           VARYING IDX-BIG-DIGITO FROM 1 BY 1
038100             UNTIL IDX-BIG-DIGITO > BIG-CANT-DIGITOS
038200     END-IF.
038300 
038400 2300-CACHEAR-F. EXIT.
038500 
038600 
038700*------------------------------------------------------------------
038800 2310-COPIAR-A-CACHE-I.
038900 
039000     MOVE BIG-DIGITO (IDX-BIG-DIGITO)
039100       TO CHE-DIGITO (IDX-CACHE, IDX-BIG-DIGITO).
039200 
039300 2310-COPIAR-A-CACHE-F. EXIT.
039400 
039500 
039600*------------------------------------------------------------------
039700 9999-FINAL.
039800 
039900     CONTINUE.
040000 
040100 9999-FINAL-F. EXIT.
