000100****************************************************************
000200*    COPY   CPFACBIG                                          *
000300*    LAYOUT  AREA DE ARITMETICA DE PRECISION ARBITRARIA         *
000400*    ARREGLO DE DIGITOS (MENOR ORDEN EN EL INDICE 1)            *
000500*    AREA DE COMUNICACION PGMFACAF <-> PGMFARUT (LINKAGE)       *
000600****************************************************************
000700 01  BIG-NUMERO.
000800     03  BIG-VALOR-N              PIC S9(09)  VALUE ZEROES.
000900     03  BIG-CANT-DIGITOS         PIC 9(05)   COMP VALUE ZERO.
001000     03  BIG-DIGITO               PIC 9(01)
001100                                  OCCURS 6000 TIMES
001200                                  INDEXED BY IDX-BIG-DIGITO
001300                                  VALUE ZERO.
001400     03  BIG-RETORNO              PIC 9(02)   VALUE ZERO.
001450     03  FILLER                   PIC X(04)   VALUE SPACES.
001500*----  VISTA ALFANUMERICA DEL ARREGLO PARA ARMAR EL TEXTO  -----
001600 01  BIG-NUMERO-ALFA REDEFINES BIG-NUMERO.
001700     03  FILLER                   PIC X(09).
001800     03  FILLER                   PIC X(02).
001900     03  BIG-DIGITO-ALFA          PIC X(01)   OCCURS 6000 TIMES.
002000     03  FILLER                   PIC X(02).
002050     03  FILLER                   PIC X(04).
