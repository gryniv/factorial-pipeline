000100****************************************************************
000200*    COPY   CPFACTOT                                          *
000300*    LAYOUT  CONTADORES DE CONTROL DEL LOTE DE FACTORIALES      *
000400****************************************************************
000500 01  TOT-CONTADORES.
000600     03  TOT-LEIDOS               PIC 9(09)   COMP VALUE ZERO.
000700     03  TOT-SUBMITIDOS           PIC 9(09)   COMP VALUE ZERO.
000800     03  TOT-COMPLETADOS          PIC 9(09)   COMP VALUE ZERO.
000900     03  TOT-ERRORES              PIC 9(09)   COMP VALUE ZERO.
000950     03  FILLER                   PIC X(04)   VALUE SPACES.
001000*----  VISTA EDITADA PARA DISPLAY DE OPERADOR  -----------------
001100 01  TOT-CONTADORES-EDIT.
001200     03  TOT-LEIDOS-EDIT          PIC ZZZZZZZZ9.
001300     03  TOT-SUBMIT-EDIT          PIC ZZZZZZZZ9.
001400     03  TOT-COMPL-EDIT           PIC ZZZZZZZZ9.
001500     03  TOT-ERROR-EDIT           PIC ZZZZZZZZ9.
001600     03  FILLER                   PIC X(10)   VALUE SPACES.
