000100****************************************************************
000200*    COPY   CPFACCFG                                          *
000300*    LAYOUT  PARAMETROS DE CORRIDA  -  LOTE FACTORIALES        *
000400*    AREA DE COMUNICACION PGMFACAF <-> PGMFACCF (LINKAGE)      *
000500*    LARGO 259 BYTES                                           *
000600****************************************************************
000700 01  CFG-PARMS.
000800     03  CFG-INPUT-PATH          PIC X(80)   VALUE SPACES.
000900     03  CFG-OUTPUT-PATH         PIC X(80)   VALUE SPACES.
001000     03  CFG-ERRORS-PATH         PIC X(80)   VALUE SPACES.
001100     03  CFG-RATE-X-SEG          PIC 9(06)   VALUE ZEROES.
001200     03  CFG-FACT-PEQ-MAX        PIC 9(06)   VALUE ZEROES.
001300     03  CFG-PROGRESO-MSEG       PIC 9(06)   VALUE ZEROES.
001400*----  VISTA REDEFINIDA PARA EDICION EN PANTALLA DE OPERADOR --
001500     03  CFG-RATE-EDIT REDEFINES CFG-RATE-X-SEG
001600                                 PIC ZZZZZ9.
001700     03  CFG-MODO-INLINE         PIC X(01)   VALUE 'N'.
001800         88  CFG-ES-INLINE                  VALUE 'S'.
001900         88  CFG-ES-SEPARADO                VALUE 'N'.
002000     03  CFG-RETORNO             PIC 9(02)   VALUE ZEROES.
002100     03  FILLER                  PIC X(15)   VALUE SPACES.
