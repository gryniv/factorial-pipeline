000100****************************************************************
000200*    COPY   CPFACREG                                          *
000300*    LAYOUT  REGISTROS ENTRADA / SALIDA / ERROR                *
000400*    LOTE DE FACTORIALES  -  ARCHIVOS LINE SEQUENTIAL           *
000500****************************************************************
000600 01  WS-LINEA-ENTRADA.
000700     03  ENT-TEXTO               PIC X(80)   VALUE SPACES.
000750     03  FILLER                  PIC X(04)   VALUE SPACES.
000800*----  VISTA CARACTER A CARACTER PARA RECORRER LA LINEA  ------
000900 01  WS-LINEA-ENTRADA-TBL REDEFINES WS-LINEA-ENTRADA.
001000     03  ENT-CARACTER             PIC X(01)
001100                                  OCCURS 80 TIMES
001200                                  INDEXED BY IDX-CARACTER.
001250     03  FILLER                   PIC X(04).
001300 01  WS-LINEA-SALIDA.
001400     03  SAL-TEXTO                PIC X(6000) VALUE SPACES.
001450     03  FILLER                   PIC X(08)   VALUE SPACES.
001500*----  VISTA DE LOS PRIMEROS 80 BYTES (PASO INLINE DE ERRORES) -
001600 01  WS-LINEA-SALIDA-INLINE REDEFINES WS-LINEA-SALIDA.
001700     03  SAL-TEXTO-INLINE          PIC X(80).
001800     03  FILLER                   PIC X(5928).
001900 01  WS-DETALLE-ERROR.
002000     03  ERR-NRO-LINEA            PIC 9(09)   VALUE ZEROES.
002100     03  ERR-TEXTO-ORIGINAL       PIC X(80)   VALUE SPACES.
002200     03  ERR-RAZON                PIC X(60)   VALUE SPACES.
002300     03  FILLER                   PIC X(05)   VALUE SPACES.
