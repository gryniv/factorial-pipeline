000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFACCF.
000300 AUTHOR.        H. ARRIETA.
000400 INSTALLATION.  BANCO DEL SUD S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  15/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*****************************************************************
000900*    PGMFACCF  -  CARGA DE PARAMETROS DE CORRIDA DEL LOTE        *
001000*    ==========================================================  *
001100*    SUBPROGRAMA INVOCADO POR CALL DINAMICO DESDE PGMFACAF.       *
001200*    LEE EL ARCHIVO CONFIG.PROPERTIES (TEXTO LLAVE=VALOR, UNA     *
001300*    LINEA POR PARAMETRO) Y DEVUELVE CFG-PARMS RESUELTO.          *
001400*    TODO PARAMETRO AUSENTE, NO NUMERICO O FUERA DE RANGO         *
001500*    RETIENE SU VALOR POR DEFECTO (NO SE RECHAZA LA CORRIDA).     *
001600*    LAS LINEAS QUE EMPIEZAN CON '*' O QUE VIENEN EN BLANCO SE    *
001700*    TRATAN COMO COMENTARIO Y SE IGNORAN.                         *
001800*                                                                  *
001900*    LLAVES RECONOCIDAS (VER CPFACCFG):                           *
002000*      INPUT-PATH, OUTPUT-PATH, ERRORS-PATH,                      *
002100*      RATE-PER-SECOND, FACTORIAL-SMALL-MAX, PROGRESS-INTERVAL-MS *
002200*                                                                  *
002300*    HISTORIA DE MODIFICACIONES                                   *
002400*    -------------------------------------------------------------*
002500*    15/03/88 HA   ALTA DEL PROGRAMA. PEDIDO SIS-0143.            *
002600*    02/06/88 HA   CORRIGE VALOR POR DEFECTO DE ERRORS-PATH QUE   *
002700*                  QUEDABA EN BLANCO SI LA LINEA NO TRAIA '='.     *
002800*    21/11/89 RFR  AGREGA VALIDACION DE RANGO PARA LAS TRES        *
002900*                  LLAVES NUMERICAS. SIS-0152.                    *
003000*    09/04/91 RFR  PERMITE LINEAS DE COMENTARIO CON '*' EN LA     *
003100*                  PRIMERA POSICION, A PEDIDO DE OPERACIONES.     *
003200*                  SIS-0204.                                      *
003300*    17/08/93 MGZ  CORRIGE RUTINA DE CONVERSION NUMERICA: NO      *
003400*                  RECONOCIA VALORES DE UN SOLO DIGITO. SIS-0250. *
003500*    30/01/96 MGZ  DOCUMENTA QUE LA AUSENCIA DEL ARCHIVO DE        *
003600*                  CONFIGURACION NO ES ERROR, SOLO SE USAN LOS    *
003700*                  VALORES POR DEFECTO.                           *
003800*    14/12/98 PQ   REVISION FIN DE SIGLO (Y2K) - NO SE USAN       *
003900*                  FECHAS DE 2 DIGITOS EN ESTE PROGRAMA, SIN      *
004000*                  IMPACTO. SE DEJA CONSTANCIA. SIS-0312.         *
004100*    22/07/01 PQ   CORRIGE LARGO DE VALOR TOMADO DESPUES DEL '='   *
004200*                  QUE INCLUIA LOS BLANCOS DE RELLENO DE LA        *
004300*                  LINEA DE 80 POSICIONES. SIS-0359.               *
004400*    19/03/05 LDS  DOCUMENTA QUE FACTORIAL-SMALL-MAX = 0 ES UN    *
004500*                  VALOR VALIDO (NO HAY TABLA PRECALCULADA).      *
004600*    08/10/09 LDS  AGREGA BANDERA CFG-MODO-INLINE SEGUN SI         *
004700*                  ERRORS-PATH COINCIDE CON OUTPUT-PATH. SIS-0403.*
004800*****************************************************************
004900 
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 
005400 SPECIAL-NAMES.
005500     UPSI-1 IS SW-TRAZA-CONFIG
005600            ON STATUS IS SW-TRAZA-CFG-ON
005700            OFF STATUS IS SW-TRAZA-CFG-OFF.
005800 
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PARMS ASSIGN TO DDPARMS
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS  IS FS-PARMS.
006400 
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800 
006900 FD  PARMS
007000     RECORDING MODE IS F.
007100 01  REG-PARM.
007110     03  REG-PARM-TEXTO        PIC X(80).
007120     03  FILLER                PIC X(04).
007200 
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600 
007700*----------- STATUS ARCHIVO Y CONTADORES ------------------------
007800 77  FS-PARMS             PIC XX     VALUE SPACES.
007900 77  WS-STATUS-FIN        PIC X      VALUE 'N'.
008000     88  WS-FIN-LECTURA              VALUE 'Y'.
008100     88  WS-NO-FIN-LECTURA           VALUE 'N'.
008200 
008300 77  WS-STATUS-ARCHIVO    PIC X      VALUE 'N'.
008400     88  WS-ARCHIVO-ABIERTO          VALUE 'S'.
008500     88  WS-ARCHIVO-NO-ABIERTO       VALUE 'N'.
008600 
008700 77  WS-PARM-LEIDOS       PIC 9(05) COMP VALUE ZERO.
008800 77  WS-PARM-APLICADOS    PIC 9(05) COMP VALUE ZERO.
008900 
009000*----------- AREA DE TRABAJO DE LA LINEA LEIDA -------------------
009100 01  WS-AREA-LINEA.
009200     03  WS-LINEA-TEXTO        PIC X(80).
009210     03  FILLER                PIC X(04).
009300*----  PRIMER CARACTER, PARA DETECTAR COMENTARIO/BLANCO  ---------
009400 01  WS-LINEA-PRIMERCAR REDEFINES WS-AREA-LINEA.
009500     03  WS-PRIMER-CARACTER    PIC X(01).
009600     03  FILLER                PIC X(83).
009700*----  VISTA COMO TABLA DE CARACTERES, PARA BUSCAR EL '='  -------
009800 01  WS-AREA-LINEA-TBL REDEFINES WS-AREA-LINEA.
009900     03  WS-LINEA-CAR          PIC X(01) OCCURS 80 TIMES
010000                                INDEXED BY IDX-LINEA-CAR.
010050     03  FILLER                PIC X(04).
010100 
010200*----------- LLAVE Y VALOR DESARMADOS DE LA LINEA ----------------
010300 77  WS-IDX-CAR           PIC 9(02) COMP VALUE ZERO.
010400 77  WS-POS-IGUAL         PIC 9(02) COMP VALUE ZERO.
010500 77  WS-POS-FIN-VALOR     PIC 9(02) COMP VALUE ZERO.
010600 77  WS-POS-ESPACIO       PIC 9(02) COMP VALUE ZERO.
010700 77  WS-LEN-LLAVE         PIC 9(02) COMP VALUE ZERO.
010800 77  WS-LEN-VALOR         PIC 9(02) COMP VALUE ZERO.
010900 
011000 77  WS-RESP-FIN-VALOR    PIC X(01) VALUE 'N'.
011100     88  FIN-VALOR-ENCONTRADO        VALUE 'S'.
011200     88  FIN-VALOR-NO-ENCONTRADO     VALUE 'N'.
011300 
011400 77  WS-LLAVE-TXT             PIC X(30) VALUE SPACES.
011500 77  WS-VALOR-TXT             PIC X(80) VALUE SPACES.
011600 
011700*----------- CONVERSION NUMERICA DEL VALOR ------------------------
011800 77  WS-RESP-VALOR        PIC X(01) VALUE 'N'.
011900     88  VALOR-ES-NUMERICO          VALUE 'S'.
012000     88  VALOR-NO-ES-NUMERICO       VALUE 'N'.
012100 
012200 01  WS-VALOR-GRUPO.
012300     03  WS-VALOR-JR           PIC X(06) JUSTIFIED RIGHT VALUE SPACES.
012310     03  FILLER                PIC X(02) VALUE SPACES.
012400 01  WS-VALOR-NUM-ALFA REDEFINES WS-VALOR-GRUPO.
012500     03  WS-VALOR-NUM          PIC 9(06).
012510     03  FILLER                PIC X(02).
012600 
012700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
012800 
012900*------------------------------------------------------------------
013000 LINKAGE SECTION.
013100*================*
013200 COPY CPFACCFG.
013300 
013400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013500 PROCEDURE DIVISION USING CFG-PARMS.
013600 
013700 MAIN-PROGRAM-I.
013800 
013900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
014000 
014100     IF WS-NO-FIN-LECTURA
014200        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014300           UNTIL WS-FIN-LECTURA
014400     END-IF
014500 
014600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
014700 
014800 MAIN-PROGRAM-F. GOBACK.
014900 
015000 
015100*------------------------------------------------------------------
015200 1000-INICIO-I.
015300 
015400     PERFORM 1100-VALORES-DEFECTO-I THRU 1100-VALORES-DEFECTO-F
015500 
015600     SET WS-NO-FIN-LECTURA    TO TRUE
015700     SET WS-ARCHIVO-NO-ABIERTO TO TRUE
015800 
015900     OPEN INPUT PARMS
016000 
016100     IF FS-PARMS IS EQUAL '00'
016200        SET WS-ARCHIVO-ABIERTO TO TRUE
016300     ELSE
016400        IF SW-TRAZA-CFG-ON
016500           DISPLAY 'PGMFACCF - SIN CONFIG.PROPERTIES (FS= ' FS-PARMS
016600                    ') - SE USAN VALORES POR DEFECTO'
016700        END-IF
016800        SET WS-FIN-LECTURA TO TRUE
016900     END-IF.
017000 
017100 1000-INICIO-F. EXIT.
017200 
017300 
017400*------------------------------------------------------------------
017500 1100-VALORES-DEFECTO-I.
017600 
017700     MOVE 'input.txt'             TO CFG-INPUT-PATH
017800     MOVE 'output.txt'            TO CFG-OUTPUT-PATH
017900     MOVE 'errors.txt'            TO CFG-ERRORS-PATH
018000     MOVE 100                     TO CFG-RATE-X-SEG
018100     MOVE 20                      TO CFG-FACT-PEQ-MAX
018200     MOVE 1000                    TO CFG-PROGRESO-MSEG
018300     MOVE ZERO                    TO CFG-RETORNO.
018400 
018500 1100-VALORES-DEFECTO-F. EXIT.
018600 
018700 
018800*------------------------------------------------------------------
018900 2000-PROCESO-I.
019000 
019100     PERFORM 2100-LEER-I THRU 2100-LEER-F
019200 
019300     IF WS-NO-FIN-LECTURA
019400        IF WS-PRIMER-CARACTER NOT = '*'
019500           AND WS-AREA-LINEA NOT = SPACES
019600           PERFORM 2200-PARSEAR-LINEA-I THRU 2200-PARSEAR-LINEA-F
019700        END-IF
019800     END-IF.
019900 
020000 2000-PROCESO-F. EXIT.
020100 
020200 
020300*------------------------------------------------------------------
020400 2100-LEER-I.
020500 
020600     READ PARMS INTO WS-AREA-LINEA
020700 
020800     EVALUATE FS-PARMS
020900        WHEN '00'
021000           ADD 1 TO WS-PARM-LEIDOS
021100        WHEN '10'
021200           SET WS-FIN-LECTURA TO TRUE
021300        WHEN OTHER
021400           DISPLAY 'PGMFACCF - ERROR DE LECTURA CONFIG = ' FS-PARMS
021500           SET WS-FIN-LECTURA TO TRUE
021600     END-EVALUATE.
021700 
021800 2100-LEER-F. EXIT.
021900 
022000 
022100*------------------------------------------------------------------
022200 2200-PARSEAR-LINEA-I.
022300 
022400     MOVE ZERO TO WS-POS-IGUAL
022500 
022600     PERFORM 2210-BUSCAR-IGUAL-I THRU 2210-BUSCAR-IGUAL-F
022700        VARYING WS-IDX-CAR FROM 1 BY 1
022800           UNTIL WS-IDX-CAR > 80 OR WS-POS-IGUAL > ZERO
022900 
023000     IF WS-POS-IGUAL > 1 AND WS-POS-IGUAL < 80
023100        PERFORM 2220-DESARMAR-LINEA-I THRU 2220-DESARMAR-LINEA-F
023200        PERFORM 2300-APLICAR-CLAVE-I THRU 2300-APLICAR-CLAVE-F
023300        ADD 1 TO WS-PARM-APLICADOS
023400     END-IF.
023500 
023600 2200-PARSEAR-LINEA-F. EXIT.
023700 
023800 
023900*------------------------------------------------------------------
024000 2210-BUSCAR-IGUAL-I.
024100 
024200     IF WS-LINEA-CAR (WS-IDX-CAR) = '='
024300        MOVE WS-IDX-CAR TO WS-POS-IGUAL
024400     END-IF.
024500 
024600 2210-BUSCAR-IGUAL-F. EXIT.
024700 
024800 
024900*------------------------------------------------------------------
025000 2220-DESARMAR-LINEA-I.
025100 
025200     COMPUTE WS-LEN-LLAVE = WS-POS-IGUAL - 1
025300     MOVE SPACES TO WS-LLAVE-TXT
025400     MOVE WS-LINEA-TEXTO (1 : WS-LEN-LLAVE) TO WS-LLAVE-TXT
025500 
025600     MOVE ZERO TO WS-POS-ESPACIO
025700     SET FIN-VALOR-NO-ENCONTRADO TO TRUE
025800     PERFORM 2225-BUSCAR-FIN-VALOR-I THRU 2225-BUSCAR-FIN-VALOR-F
025900        VARYING WS-POS-FIN-VALOR FROM WS-POS-IGUAL BY 1
026000           UNTIL WS-POS-FIN-VALOR > 79
026100              OR FIN-VALOR-ENCONTRADO
026200 
026300     IF FIN-VALOR-ENCONTRADO
026400        COMPUTE WS-LEN-VALOR = WS-POS-ESPACIO - WS-POS-IGUAL - 1
026500     ELSE
026600        COMPUTE WS-LEN-VALOR = 80 - WS-POS-IGUAL
026700     END-IF
026800 
026900     MOVE SPACES TO WS-VALOR-TXT
027000     IF WS-LEN-VALOR > ZERO
027100        MOVE WS-LINEA-TEXTO (WS-POS-IGUAL + 1 : WS-LEN-VALOR)
027200          TO WS-VALOR-TXT
027300     END-IF.
027400 
027500 2220-DESARMAR-LINEA-F. EXIT.
027600 
027700 
027800*------------------------------------------------------------------
027900 2225-BUSCAR-FIN-VALOR-I.
028000 
028100     IF WS-LINEA-CAR (WS-POS-FIN-VALOR + 1) = SPACE
028200        SET FIN-VALOR-ENCONTRADO TO TRUE
028300        COMPUTE WS-POS-ESPACIO = WS-POS-FIN-VALOR + 1
028400     END-IF.
028500 
028600 2225-BUSCAR-FIN-VALOR-F. EXIT.
028700 
028800 
028900*------------------------------------------------------------------
029000 2300-APLICAR-CLAVE-I.
029100 
029200     EVALUATE WS-LLAVE-TXT
029300        WHEN 'INPUT-PATH'
029400           IF WS-VALOR-TXT NOT = SPACES
029500              MOVE WS-VALOR-TXT TO CFG-INPUT-PATH
029600           END-IF
029700        WHEN 'OUTPUT-PATH'
029800           IF WS-VALOR-TXT NOT = SPACES
029900              MOVE WS-VALOR-TXT TO CFG-OUTPUT-PATH
030000           END-IF
030100        WHEN 'ERRORS-PATH'
030200           IF WS-VALOR-TXT NOT = SPACES
030300              MOVE WS-VALOR-TXT TO CFG-ERRORS-PATH
030400           END-IF
030500        WHEN 'RATE-PER-SECOND'
030600           PERFORM 2340-CLAVE-RATE-I THRU 2340-CLAVE-RATE-F
030700        WHEN 'FACTORIAL-SMALL-MAX'
030800           PERFORM 2350-CLAVE-FACT-MAX-I THRU 2350-CLAVE-FACT-MAX-F
030900        WHEN 'PROGRESS-INTERVAL-MS'
031000           PERFORM 2360-CLAVE-PROGRESO-I THRU 2360-CLAVE-PROGRESO-F
031100        WHEN OTHER
031200           IF SW-TRAZA-CFG-ON
031300              DISPLAY 'PGMFACCF - LLAVE DESCONOCIDA IGNORADA: '
031400                       WS-LLAVE-TXT
031500           END-IF
031600     END-EVALUATE.
031700 
031800 2300-APLICAR-CLAVE-F. EXIT.
031900 
032000 
032100*------------------------------------------------------------------
032200 2340-CLAVE-RATE-I.
032300 
032400     PERFORM 2400-CONVERTIR-NUMERO-I THRU 2400-CONVERTIR-NUMERO-F
032500 
032600     IF VALOR-ES-NUMERICO
032700        IF WS-VALOR-NUM >= 1 AND WS-VALOR-NUM <= 100000
032800           MOVE WS-VALOR-NUM TO CFG-RATE-X-SEG
032900        END-IF
033000     END-IF.
033100 
033200 2340-CLAVE-RATE-F. EXIT.
033300 
033400 
033500*------------------------------------------------------------------
033600 2350-CLAVE-FACT-MAX-I.
033700 
033800     PERFORM 2400-CONVERTIR-NUMERO-I THRU 2400-CONVERTIR-NUMERO-F
033900 
034000     IF VALOR-ES-NUMERICO
034100        IF WS-VALOR-NUM <= 100000
034200           MOVE WS-VALOR-NUM TO CFG-FACT-PEQ-MAX
034300        END-IF
034400     END-IF.
034500 
034600 2350-CLAVE-FACT-MAX-F. EXIT.
034700 
034800 
034900*------------------------------------------------------------------
035000 2360-CLAVE-PROGRESO-I.
035100 
035200     PERFORM 2400-CONVERTIR-NUMERO-I THRU 2400-CONVERTIR-NUMERO-F
035300 
035400     IF VALOR-ES-NUMERICO
035500        IF WS-VALOR-NUM >= 50 AND WS-VALOR-NUM <= 60000
035600           MOVE WS-VALOR-NUM TO CFG-PROGRESO-MSEG
035700        END-IF
035800     END-IF.
035900 
036000 2360-CLAVE-PROGRESO-F. EXIT.
036100 
036200 
036300*------------------------------------------------------------------
036400 2400-CONVERTIR-NUMERO-I.
036500 
036600     SET VALOR-NO-ES-NUMERICO TO TRUE
036700 
036800     IF WS-LEN-VALOR > ZERO AND WS-LEN-VALOR <= 6
036900        MOVE SPACES TO WS-VALOR-JR
037000        MOVE WS-VALOR-TXT (1 : WS-LEN-VALOR) TO WS-VALOR-JR
037100        INSPECT WS-VALOR-JR REPLACING LEADING SPACE BY ZERO
037200        IF WS-VALOR-JR IS NUMERIC
037300           MOVE WS-VALOR-JR TO WS-VALOR-NUM
037400           SET VALOR-ES-NUMERICO TO TRUE
037500        END-IF
037600     END-IF.
037700 
037800 2400-CONVERTIR-NUMERO-F. EXIT.
037900 
038000 
038100*------------------------------------------------------------------
038200 9999-FINAL-I.
038300 
038400     IF WS-ARCHIVO-ABIERTO
038500        CLOSE PARMS
038600        IF FS-PARMS IS NOT EQUAL '00'
038700           DISPLAY 'PGMFACCF - ERROR EN CLOSE CONFIG = ' FS-PARMS
038800        END-IF
038900     END-IF
039000 
039100     IF CFG-ERRORS-PATH = CFG-OUTPUT-PATH
039200        SET CFG-ES-INLINE TO TRUE
039300     ELSE
039400        SET CFG-ES-SEPARADO TO TRUE
039500     END-IF
039600 
039700     MOVE ZERO TO CFG-RETORNO.
039800 
039900 9999-FINAL-F. EXIT.
