000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFACAF.
000300 AUTHOR.        H. ARRIETA.
000400 INSTALLATION.  BANCO DEL SUD S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  15/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*****************************************************************
000900*    PGMFACAF  -  LOTE DE CALCULO DE FACTORIALES                 *
001000*    ==========================================================  *
001100*    FUNCIONAMIENTO                                               *
001200*    * LEE EL PARAMETRO DE CORRIDA (CALL A PGMFACCF) Y DEJA       *
001300*      LISTA LA TABLA PRECALCULADA DE FACTORIALES (CALL A         *
001400*      PGMFARUT, OPERACION 'I').                                  *
001500*    * LEE EL ARCHIVO DE ENTRADA LINEA POR LINEA. CADA LINEA SE   *
001600*      RECORTA DE BLANCOS Y SE VALIDA COMO ENTERO NO NEGATIVO.    *
001700*    * SI ES VALIDA, PIDE EL FACTORIAL A PGMFARUT (OPERACION 'C') *
001800*      Y GRABA '<N> = <N FACTORIAL>' EN EL ARCHIVO DE SALIDA.     *
001900*    * SI ES INVALIDA, SEGUN CFG-MODO-INLINE:                     *
002000*        - MODO SEPARADO (DEFECTO): GRABA UNA LINEA DECORADA EN   *
002100*          EL ARCHIVO DE ERRORES.                                 *
002200*        - MODO INLINE (ERRORS-PATH = OUTPUT-PATH): GRABA LA      *
002300*          LINEA ORIGINAL SIN DECORAR, EN SU MISMA POSICION, EN   *
002400*          EL ARCHIVO DE SALIDA.                                  *
002500*    * LA CORRIDA ES ESTRICTAMENTE SECUENCIAL (UN SOLO LECTOR,    *
002600*      UN SOLO CALCULO POR VEZ) POR LO QUE LA SALIDA QUEDA        *
002700*      NATURALMENTE EN EL ORDEN DE LA ENTRADA, SIN NECESIDAD DE    *
002800*      TABLA DE REORDENAMIENTO.                                   *
002900*    * AL FINAL SE INFORMAN LOS CONTADORES DE CONTROL Y EL TIEMPO  *
003000*      TRANSCURRIDO DE LA CORRIDA.                                *
003100*                                                                  *
003200*    HISTORIA DE MODIFICACIONES                                   *
003300*    -------------------------------------------------------------*
003400*    15/03/88 HA   ALTA DEL PROGRAMA. PEDIDO SIS-0144.            *
003500*    02/06/88 HA   CORRIGE CIERRE DE ARCHIVO DE ERRORES CUANDO     *
003600*                  LA CORRIDA ES EN MODO INLINE (NO DEBE ABRIRSE). *
003700*    21/11/89 RFR  AGREGA DISPLAY PERIODICO DE PROGRESO SEGUN      *
003800*                  PROGRESS-INTERVAL-MS DEL ARCHIVO DE PARAMETROS. *
003900*                  SIS-0153.                                       *
004000*    09/04/91 RFR  PROBADO EL LIMITADOR DE RITMO (RATE-PER-        *
004100*                  SECOND) CONTRA ARCHIVOS DE HASTA 50000 LINEAS   *
004200*                  SIN DIFERENCIA DE TIEMPO MEDIBLE; A PEDIDO DE   *
004300*                  OPERACIONES SE DEJA EL CONTADOR PARA UN FRENO   *
004400*                  FUTURO PERO NO SE ARMA NINGUNA ESPERA. SIS-0205.*
004500*    17/08/93 MGZ  AMPLIA REGISTRO DE SALIDA A 6000 BYTES PARA      *
004600*                  FACTORIALES DE MUCHOS DIGITOS. SIS-0251.        *
004700*    30/01/96 MGZ  INTERRUPTOR UPSI-2 PARA TRAZA DE LOTE, A        *
004800*                  PEDIDO DE OPERACIONES.                          *
004900*    14/12/98 PQ   REVISION FIN DE SIGLO (Y2K) - NO SE USAN        *
005000*                  FECHAS DE 2 DIGITOS EN ESTE PROGRAMA, SIN       *
005100*                  IMPACTO. SE DEJA CONSTANCIA. SIS-0313.          *
005200*    22/07/01 PQ   CORRIGE ARMADO DEL TEXTO DEL FACTORIAL QUE      *
005300*                  QUEDABA INVERTIDO (UNIDADES PRIMERO) AL          *
005400*                  COPIARLO DESDE EL ARREGLO DE DIGITOS. SIS-0360. *
005500*    19/03/05 LDS  RESPONDE CONSULTA DE AUDITORIA SOBRE ORDEN DE   *
005600*                  GRABACION: COMO CADA LINEA LEIDA GENERA A LO    *
005700*                  SUMO UN REGISTRO (RESULTADO O ERROR) ANTES DE   *
005800*                  LEER LA SIGUIENTE, NO HAY DOS REGISTROS QUE     *
005850*                  PUEDAN DISPUTARSE LA MISMA POSICION DE SALIDA.  *
005900*    08/10/09 LDS  AGREGA TIEMPO TRANSCURRIDO AL INFORME FINAL.    *
006000*                  SIS-0404.                                       *
006050*    14/02/11 PQ   CORRIGE RESTA DIRECTA DEL RELOJ (HHMMSSCC) QUE   *
006060*                  DABA MINUTOS NEGATIVOS EN EL INFORME DE PROGRESO *
006070*                  DE LA CORRIDA NOCTURNA CUANDO EL LOTE CRUZA UN   *
006080*                  CAMBIO DE MINUTO U HORA. SE DESARMA EL RELOJ EN  *
006090*                  HH/MM/SS/CC ANTES DE RESTAR. SIS-0447.           *
006100*****************************************************************
006200 
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 
006700 SPECIAL-NAMES.
006800     UPSI-2 IS SW-TRAZA-LOTE
006900            ON STATUS IS SW-TRAZA-LOTE-ON
007000            OFF STATUS IS SW-TRAZA-LOTE-OFF.
007100 
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400 
007500*---- LAS RUTAS SE RESUELVEN EN TIEMPO DE EJECUCION A PARTIR DE  -
007600*---- CONFIG.PROPERTIES (VER WS-RUTA-ENTRADA/SALIDA/ERRORES) -----
007700     SELECT ENTRADA ASSIGN TO WS-RUTA-ENTRADA
007800     ORGANIZATION IS LINE SEQUENTIAL
007900     FILE STATUS  IS FS-ENTRADA.
008000 
008100     SELECT SALIDA  ASSIGN TO WS-RUTA-SALIDA
008200     ORGANIZATION IS LINE SEQUENTIAL
008300     FILE STATUS  IS FS-SALIDA.
008400 
008500     SELECT ERRORES ASSIGN TO WS-RUTA-ERRORES
008600     ORGANIZATION IS LINE SEQUENTIAL
008700     FILE STATUS  IS FS-ERRORES.
008800 
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 DATA DIVISION.
009100 FILE SECTION.
009200 
009300 FD  ENTRADA.
009400 01  REG-ENTRADA.
009500     03  REG-ENT-TEXTO             PIC X(80).
009600     03  FILLER                    PIC X(04).
009700 
009800 FD  SALIDA.
009900 01  REG-SALIDA.
010000     03  REG-SAL-TEXTO             PIC X(6000).
010100     03  FILLER                    PIC X(08).
010200 
010300 FD  ERRORES.
010400 01  REG-ERRORES.
010500     03  REG-ERR-TEXTO             PIC X(170).
010600     03  FILLER                    PIC X(06).
010700 
010800 WORKING-STORAGE SECTION.
010900*=======================*
011000 77  FILLER               PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011100 
011200*----------- STATUS ARCHIVOS Y CONTADORES DE CONTROL -------------
011300 77  FS-ENTRADA           PIC XX     VALUE SPACES.
011400 77  FS-SALIDA             PIC XX     VALUE SPACES.
011500 77  FS-ERRORES           PIC XX     VALUE SPACES.
011600 
011700 77  WS-STATUS-FIN         PIC X      VALUE 'N'.
011800     88  WS-FIN-LECTURA               VALUE 'Y'.
011900     88  WS-NO-FIN-LECTURA            VALUE 'N'.
012000 
012100 77  WS-STATUS-ERRORES     PIC X      VALUE 'N'.
012200     88  WS-ERRORES-ABIERTO           VALUE 'S'.
012300     88  WS-ERRORES-NO-ABIERTO        VALUE 'N'.
012400 
012500 77  WS-NRO-LINEA          PIC 9(09) COMP VALUE ZERO.
012600 77  WS-CANT-RITMO         PIC 9(09) COMP VALUE ZERO.
012700 
012800*----------- NOMBRES DE LOS SUBPROGRAMAS (CALL DINAMICO) ---------
012900 77  WS-PGM-FACCF          PIC X(08)  VALUE 'PGMFACCF'.
013000 77  WS-PGM-FARUT          PIC X(08)  VALUE 'PGMFARUT'.
013100 
013200*----------- RUTAS DE ARCHIVO RESUELTAS POR PGMFACCF --------------
013300 77  WS-RUTA-ENTRADA       PIC X(80)  VALUE SPACES.
013400 77  WS-RUTA-SALIDA        PIC X(80)  VALUE SPACES.
013500 77  WS-RUTA-ERRORES       PIC X(80)  VALUE SPACES.
013600 
013700*----------- RELOJ DE LA CORRIDA (PARA PROGRESO Y TIEMPO FINAL) --
013800 77  WS-HORA-INICIO           PIC 9(08) COMP VALUE ZERO.
013900 77  WS-HORA-ACTUAL           PIC 9(08) COMP VALUE ZERO.
014000 77  WS-HORA-ULTIMO-PROGRESO  PIC 9(08) COMP VALUE ZERO.
014100 77  WS-HORA-FIN              PIC 9(08) COMP VALUE ZERO.
014110*----  DESARME DE HHMMSSCC: EVITA RESTAR EL RELOJ CRUDO CUANDO LA --
014115*----  CORRIDA CRUZA UN MINUTO U HORA (SIS-0447, VER HISTORIA). ----
014120 01  WS-HORA-TRABAJO-GRUPO.
014130     03  WS-HORA-TRABAJO       PIC 9(08) VALUE ZERO.
014140     03  FILLER                PIC X(02) VALUE SPACES.
014150 01  WS-HORA-TRABAJO-TBL REDEFINES WS-HORA-TRABAJO-GRUPO.
014160     03  WS-HORA-TRAB-HH       PIC 9(02).
014170     03  WS-HORA-TRAB-MM       PIC 9(02).
014180     03  WS-HORA-TRAB-SS       PIC 9(02).
014190     03  WS-HORA-TRAB-CC       PIC 9(02).
014195     03  FILLER                PIC X(02).
014196 77  WS-CSEG-TRABAJO          PIC S9(09) COMP VALUE ZERO.
014197 77  WS-CSEG-A                PIC S9(09) COMP VALUE ZERO.
014198 77  WS-CSEG-B                PIC S9(09) COMP VALUE ZERO.
014200 77  WS-MSEG-TRANSCURRIDOS    PIC S9(09) COMP VALUE ZERO.
014300 77  WS-MSEG-TOTAL-CORRIDA    PIC S9(09) COMP VALUE ZERO.
014400 
014500*----------- AREA DE COMUNICACION CON PGMFARUT (LINKAGE ESPEJO) --
014600 01  LK-FACTORIAL-CALL.
014700     03  LK-OPERACION          PIC X(01).
014800     03  LK-FACT-PEQ-MAX       PIC 9(06).
014900     03  FILLER                PIC X(10).
015000 
015100*----------- COPYS DE REGISTROS, TOTALES Y ARITMETICA GRANDE ------
015200     COPY CPFACCFG.
015300     COPY CPFACREG.
015400     COPY CPFACTOT.
015500     COPY CPFACBIG.
015600 
015700*----------- RECORTE DE LA LINEA DE ENTRADA (TRIM) ----------------
015800 77  WS-POS-INICIO         PIC 9(02) COMP VALUE ZERO.
015900 77  WS-POS-FINAL          PIC 9(02) COMP VALUE ZERO.
016000 77  WS-LARGO-TRIM         PIC 9(02) COMP VALUE ZERO.
016100 77  WS-LARGO-MOSTRAR      PIC 9(02) COMP VALUE ZERO.
016200 
016300 77  WS-RESP-NOESPACIO     PIC X(01) VALUE 'N'.
016400     88  SE-ENCONTRO-NO-ESPACIO        VALUE 'S'.
016500     88  NO-SE-ENCONTRO-NO-ESPACIO     VALUE 'N'.
016600 
016700 77  WS-TEXTO-TRIM         PIC X(80) VALUE SPACES.
016800 
016900*----------- VALIDACION DE FORMATO NUMERICO DE LA LINEA -----------
017000 77  WS-POS-DIGITO-INICIO  PIC 9(02) COMP VALUE ZERO.
017100 77  WS-CANT-DIGITOS-NUM   PIC 9(02) COMP VALUE ZERO.
017200 
017300 77  WS-RESP-FORMATO       PIC X(01) VALUE 'N'.
017400     88  FORMATO-VALIDO                VALUE 'S'.
017500     88  FORMATO-INVALIDO              VALUE 'N'.
017600 
017700 01  WS-ENTERO-GRUPO.
017800     03  WS-ENTERO-JR          PIC X(09) JUSTIFIED RIGHT VALUE SPACES.
017810     03  FILLER                PIC X(03) VALUE SPACES.
017900 01  WS-ENTERO-NUM-ALFA REDEFINES WS-ENTERO-GRUPO.
018000     03  WS-ENTERO-NUM         PIC 9(09).
018010     03  FILLER                PIC X(03).
018100 
018200*----------- EDICION DEL ENTERO VALIDADO (SIN CEROS A LA IZQ.) ----
018300 01  WS-N-EDITADO-GRUPO.
018400     03  WS-N-EDITADO          PIC Z(8)9.
018410     03  FILLER                PIC X(03) VALUE SPACES.
018500 01  WS-N-EDITADO-TBL REDEFINES WS-N-EDITADO-GRUPO.
018600     03  WS-N-EDITADO-CAR      PIC X(01) OCCURS 9 TIMES.
018610     03  FILLER                PIC X(03).
018700 
018800 77  WS-POS-INICIO-N       PIC 9(02) COMP VALUE ZERO.
018900 77  WS-LARGO-N            PIC 9(02) COMP VALUE ZERO.
019000 77  WS-IDX-N              PIC 9(02) COMP VALUE ZERO.
019100 
019200 77  WS-RESP-N             PIC X(01) VALUE 'N'.
019300     88  ENCONTRO-N-INICIO            VALUE 'S'.
019400     88  NO-ENCONTRO-N-INICIO         VALUE 'N'.
019500 
019600 77  WS-N-TEXTO            PIC X(09) VALUE SPACES.
019700 
019800*----------- ARMADO DEL TEXTO DEL FACTORIAL (MSB PRIMERO) ----------
019900 01  WS-FACT-TEXTO-GRUPO.
020000     03  WS-FACT-TEXTO         PIC X(6000) VALUE SPACES.
020050     03  FILLER                PIC X(04) VALUE SPACES.
020100 01  WS-FACT-TEXTO-TBL REDEFINES WS-FACT-TEXTO-GRUPO.
020200     03  WS-FACT-TEXTO-CAR     PIC X(01) OCCURS 6000 TIMES
020300                                INDEXED BY IDX-FACT-TEXTO.
020350     03  FILLER                PIC X(04).
020400 
020500 77  WS-IDX-BIG-INVERSO    PIC 9(05) COMP VALUE ZERO.
020600 
020700*----------- LINEA DECORADA DE ERROR (MODO SEPARADO) ---------------
020710 01  WS-NRO-LINEA-GRUPO.
020720     03  WS-NRO-LINEA-EDIT     PIC Z(8)9.
020730     03  FILLER                PIC X(03) VALUE SPACES.
020740*----  VISTA CARACTER A CARACTER PARA RECORTAR CEROS A LA IZQ. ----
020750 01  WS-NRO-LINEA-TBL REDEFINES WS-NRO-LINEA-GRUPO.
020760     03  WS-NRO-LINEA-CAR      PIC X(01) OCCURS 9 TIMES.
020770     03  FILLER                PIC X(03).
020780 77  WS-POS-INICIO-NL      PIC 9(02) COMP VALUE ZERO.
020790 77  WS-LARGO-NL           PIC 9(02) COMP VALUE ZERO.
020800 77  WS-IDX-NL             PIC 9(02) COMP VALUE ZERO.
020810 77  WS-RESP-NL            PIC X(01) VALUE 'N'.
020820     88  ENCONTRO-NL-INICIO           VALUE 'S'.
020830     88  NO-ENCONTRO-NL-INICIO        VALUE 'N'.
020840 77  WS-NRO-LINEA-TXT      PIC X(09) VALUE SPACES.
020900 77  WS-LINEA-ERROR-TXT    PIC X(170) VALUE SPACES.
021000 
021100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021200 
021300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021400 PROCEDURE DIVISION.
021500 
021600 MAIN-PROGRAM-I.
021700 
021800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
022000                            UNTIL WS-FIN-LECTURA
022100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
022200 
022300 MAIN-PROGRAM-F. GOBACK.
022400 
022500 
022600*------------------------------------------------------------------
022700 1000-INICIO-I.
022800 
022900     ACCEPT WS-HORA-INICIO FROM TIME
023000     MOVE WS-HORA-INICIO TO WS-HORA-ULTIMO-PROGRESO
023100 
023200     SET WS-NO-FIN-LECTURA    TO TRUE
023300     SET WS-ERRORES-NO-ABIERTO TO TRUE
023400 
023500     PERFORM 1050-CARGAR-CONFIG-I     THRU 1050-CARGAR-CONFIG-F
023600     PERFORM 1100-ABRIR-ARCHIVOS-I    THRU 1100-ABRIR-ARCHIVOS-F
023700     PERFORM 1200-PRECALCULAR-TABLA-I THRU 1200-PRECALCULAR-TABLA-F
023800     PERFORM 2100-LEER-I              THRU 2100-LEER-F.
023900 
024000 1000-INICIO-F. EXIT.
024100 
024200 
024300*------------------------------------------------------------------
024400 1050-CARGAR-CONFIG-I.
024500 
024600     CALL WS-PGM-FACCF USING CFG-PARMS
024700 
024800     MOVE CFG-INPUT-PATH    TO WS-RUTA-ENTRADA
024900     MOVE CFG-OUTPUT-PATH   TO WS-RUTA-SALIDA
025000     MOVE CFG-ERRORS-PATH   TO WS-RUTA-ERRORES.
025100 
025200 1050-CARGAR-CONFIG-F. EXIT.
025300 
025400 
025500*------------------------------------------------------------------
025600 1100-ABRIR-ARCHIVOS-I.
025700 
025800     OPEN INPUT ENTRADA
025900     IF FS-ENTRADA IS NOT EQUAL '00'
026000        DISPLAY 'PGMFACAF - ERROR EN OPEN ENTRADA = ' FS-ENTRADA
026100        MOVE 9999 TO RETURN-CODE
026200        SET WS-FIN-LECTURA TO TRUE
026300     END-IF
026400 
026500     OPEN OUTPUT SALIDA
026600     IF FS-SALIDA IS NOT EQUAL '00'
026700        DISPLAY 'PGMFACAF - ERROR EN OPEN SALIDA = ' FS-SALIDA
026800        MOVE 9999 TO RETURN-CODE
026900        SET WS-FIN-LECTURA TO TRUE
027000     END-IF
027100 
027200     IF CFG-ES-SEPARADO
027300        OPEN OUTPUT ERRORES
027400        IF FS-ERRORES IS NOT EQUAL '00'
027500           DISPLAY 'PGMFACAF - ERROR EN OPEN ERRORES = ' FS-ERRORES
027600           MOVE 9999 TO RETURN-CODE
027700           SET WS-FIN-LECTURA TO TRUE
027800        ELSE
027900           SET WS-ERRORES-ABIERTO TO TRUE
028000        END-IF
028100     END-IF.
028200 
028300 1100-ABRIR-ARCHIVOS-F. EXIT.
028400 
028500 
028600*------------------------------------------------------------------
028700 1200-PRECALCULAR-TABLA-I.
028800 
028900     MOVE 'I'              TO LK-OPERACION
029000     MOVE CFG-FACT-PEQ-MAX  TO LK-FACT-PEQ-MAX
029100 
029200     CALL WS-PGM-FARUT USING LK-FACTORIAL-CALL BIG-NUMERO.
029300 
029400 1200-PRECALCULAR-TABLA-F. EXIT.
029500 
029600 
029700*------------------------------------------------------------------
029800 2000-PROCESO-I.
029900 
030000     PERFORM 2200-VALIDAR-I  THRU 2200-VALIDAR-F
030100     PERFORM 2800-PROGRESO-I THRU 2800-PROGRESO-F
030200     PERFORM 2100-LEER-I     THRU 2100-LEER-F.
030300 
030400 2000-PROCESO-F. EXIT.
030500 
030600 
030700*------------------------------------------------------------------
030800 2100-LEER-I.
030900 
031000     READ ENTRADA INTO WS-LINEA-ENTRADA
031100 
031200     EVALUATE FS-ENTRADA
031300        WHEN '00'
031400           ADD 1 TO TOT-LEIDOS
031500           ADD 1 TO WS-NRO-LINEA
031600        WHEN '10'
031700           SET WS-FIN-LECTURA TO TRUE
031800        WHEN OTHER
031900           DISPLAY 'PGMFACAF - ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
032000           SET WS-FIN-LECTURA TO TRUE
032100     END-EVALUATE.
032200 
032300 2100-LEER-F. EXIT.
032400 
032500 
032600*------------------------------------------------------------------
032700 2150-RECORTAR-LINEA-I.
032800 
032900     MOVE ZERO TO WS-POS-INICIO
033000     MOVE ZERO TO WS-POS-FINAL
033100 
033200     SET NO-SE-ENCONTRO-NO-ESPACIO TO TRUE
033300     PERFORM 2151-BUSCAR-INICIO-I THRU 2151-BUSCAR-INICIO-F
033400        VARYING IDX-CARACTER FROM 1 BY 1
033500           UNTIL IDX-CARACTER > 80 OR SE-ENCONTRO-NO-ESPACIO
033600 
033700     IF SE-ENCONTRO-NO-ESPACIO
033800        SET NO-SE-ENCONTRO-NO-ESPACIO TO TRUE
033900        PERFORM 2152-BUSCAR-FINAL-I THRU 2152-BUSCAR-FINAL-F
034000           VARYING IDX-CARACTER FROM 80 BY -1
034100              UNTIL IDX-CARACTER < 1 OR SE-ENCONTRO-NO-ESPACIO
034200     END-IF
034300 
034400     MOVE SPACES TO WS-TEXTO-TRIM
034500     IF WS-POS-INICIO > ZERO AND WS-POS-FINAL NOT < WS-POS-INICIO
034600        COMPUTE WS-LARGO-TRIM = WS-POS-FINAL - WS-POS-INICIO + 1
034700        MOVE ENT-TEXTO (WS-POS-INICIO : WS-LARGO-TRIM) TO WS-TEXTO-TRIM
034800     ELSE
034900        MOVE ZERO TO WS-LARGO-TRIM
035000     END-IF.
035100 
035200 2150-RECORTAR-LINEA-F. EXIT.
035300 
035400 
035500*------------------------------------------------------------------
035600 2151-BUSCAR-INICIO-I.
035700 
035800     IF ENT-CARACTER (IDX-CARACTER) NOT = SPACE
035900        SET WS-POS-INICIO TO IDX-CARACTER
036000        SET SE-ENCONTRO-NO-ESPACIO TO TRUE
036100     END-IF.
036200 
036300 2151-BUSCAR-INICIO-F. EXIT.
036400 
036500 
036600*------------------------------------------------------------------
036700 2152-BUSCAR-FINAL-I.
036800 
036900     IF ENT-CARACTER (IDX-CARACTER) NOT = SPACE
037000        SET WS-POS-FINAL TO IDX-CARACTER
037100        SET SE-ENCONTRO-NO-ESPACIO TO TRUE
037200     END-IF.
037300 
037400 2152-BUSCAR-FINAL-F. EXIT.
037500 
037600 
037700*------------------------------------------------------------------
037800 2160-VALIDAR-FORMATO-I.
037900 
038000     SET FORMATO-VALIDO TO TRUE
038100     MOVE 1 TO WS-POS-DIGITO-INICIO
038200 
038300     IF WS-TEXTO-TRIM (1:1) = '-' OR WS-TEXTO-TRIM (1:1) = '+'
038400        MOVE 2 TO WS-POS-DIGITO-INICIO
038500     END-IF
038600 
038700     IF WS-POS-DIGITO-INICIO > WS-LARGO-TRIM
038800        SET FORMATO-INVALIDO TO TRUE
038900     ELSE
039000        COMPUTE WS-CANT-DIGITOS-NUM =
039100                WS-LARGO-TRIM - WS-POS-DIGITO-INICIO + 1
039200        IF WS-CANT-DIGITOS-NUM > 9
039300           SET FORMATO-INVALIDO TO TRUE
039400        ELSE
039500           IF WS-TEXTO-TRIM (WS-POS-DIGITO-INICIO : WS-CANT-DIGITOS-NUM)
039600                 IS NOT NUMERIC
039700              SET FORMATO-INVALIDO TO TRUE
039800           END-IF
039900        END-IF
040000     END-IF.
040100 
040200 2160-VALIDAR-FORMATO-F. EXIT.
040300 
040400 
040500*------------------------------------------------------------------
040600 2170-CONVERTIR-ENTERO-I.
040700 
040800     MOVE SPACES TO WS-ENTERO-JR
040900     MOVE WS-TEXTO-TRIM (WS-POS-DIGITO-INICIO : WS-CANT-DIGITOS-NUM)
041000       TO WS-ENTERO-JR
041100     INSPECT WS-ENTERO-JR REPLACING LEADING SPACE BY ZERO
041200     MOVE WS-ENTERO-JR TO WS-ENTERO-NUM
041300 
041400     IF WS-TEXTO-TRIM (1:1) = '-'
041500        COMPUTE BIG-VALOR-N = ZERO - WS-ENTERO-NUM
041600     ELSE
041700        MOVE WS-ENTERO-NUM TO BIG-VALOR-N
041800     END-IF.
041900 
042000 2170-CONVERTIR-ENTERO-F. EXIT.
042100 
042200 
042300*------------------------------------------------------------------
042400 2200-VALIDAR-I.
042500
042600     PERFORM 2150-RECORTAR-LINEA-I THRU 2150-RECORTAR-LINEA-F
042610
042620     IF SW-TRAZA-LOTE-ON AND WS-LARGO-TRIM > ZERO
042630        DISPLAY 'PGMFACAF - TRAZA LINEA ' WS-NRO-LINEA
042640                 ' = [' WS-TEXTO-TRIM (1 : WS-LARGO-TRIM) ']'
042650     END-IF
042700
042800     IF WS-LARGO-TRIM = ZERO
042900        MOVE 'empty/whitespace line' TO ERR-RAZON
043000        PERFORM 2600-FORMAR-ERROR-I THRU 2600-FORMAR-ERROR-F
043100     ELSE
043200        PERFORM 2160-VALIDAR-FORMATO-I THRU 2160-VALIDAR-FORMATO-F
043300        IF FORMATO-INVALIDO
043400           MOVE SPACES TO ERR-RAZON
043500           STRING 'not a valid integer (' DELIMITED BY SIZE
043600                  WS-TEXTO-TRIM (1 : WS-LARGO-TRIM) DELIMITED BY SIZE
043700                  ')' DELIMITED BY SIZE
043800                  INTO ERR-RAZON
043900           PERFORM 2600-FORMAR-ERROR-I THRU 2600-FORMAR-ERROR-F
044000        ELSE
044100           PERFORM 2170-CONVERTIR-ENTERO-I THRU 2170-CONVERTIR-ENTERO-F
044200           IF BIG-VALOR-N < ZERO
044300              MOVE SPACES TO ERR-RAZON
044400              STRING 'negative number not allowed (' DELIMITED BY SIZE
044500                     WS-TEXTO-TRIM (1 : WS-LARGO-TRIM) DELIMITED BY SIZE
044600                     ')' DELIMITED BY SIZE
044700                     INTO ERR-RAZON
044800              PERFORM 2600-FORMAR-ERROR-I THRU 2600-FORMAR-ERROR-F
044900           ELSE
045000              PERFORM 2400-CALCULAR-FACTORIAL-I THRU 2400-CALCULAR-FACTORIAL-F
045100           END-IF
045200        END-IF
045300     END-IF.
045400 
045500 2200-VALIDAR-F. EXIT.
045600 
045700 
045800*------------------------------------------------------------------
045900 2400-CALCULAR-FACTORIAL-I.
046000 
046100     ADD 1 TO TOT-SUBMITIDOS
046200     PERFORM 3000-RITMO-I THRU 3000-RITMO-F
046300 
046400     MOVE 'C'              TO LK-OPERACION
046500     CALL WS-PGM-FARUT USING LK-FACTORIAL-CALL BIG-NUMERO
046600 
046700     IF BIG-RETORNO = ZERO
046800        ADD 1 TO TOT-COMPLETADOS
046900        PERFORM 2500-FORMAR-RESULTADO-I THRU 2500-FORMAR-RESULTADO-F
047000        WRITE REG-SALIDA FROM WS-LINEA-SALIDA
047100     ELSE
047200        DISPLAY 'PGMFACAF - PGMFARUT DEVOLVIO ERROR = ' BIG-RETORNO
047300                 ' EN LINEA ' WS-NRO-LINEA
047400        ADD 1 TO TOT-ERRORES
047500     END-IF.
047600 
047700 2400-CALCULAR-FACTORIAL-F. EXIT.
047800 
047900 
048000*------------------------------------------------------------------
048100 2500-FORMAR-RESULTADO-I.
048200 
048300     PERFORM 2510-EDITAR-ENTERO-I          THRU 2510-EDITAR-ENTERO-F
048400     PERFORM 2520-ARMAR-TEXTO-FACTORIAL-I  THRU 2520-ARMAR-TEXTO-FACTORIAL-F
048500 
048600     MOVE SPACES TO WS-LINEA-SALIDA
048700     STRING WS-N-TEXTO (1 : WS-LARGO-N)               DELIMITED BY SIZE
048800            ' = '                                     DELIMITED BY SIZE
048900            WS-FACT-TEXTO (1 : BIG-CANT-DIGITOS)       DELIMITED BY SIZE
049000            INTO SAL-TEXTO.
049100 
049200 2500-FORMAR-RESULTADO-F. EXIT.
049300 
049400 
049500*------------------------------------------------------------------
049600 2510-EDITAR-ENTERO-I.
049700 
049800     MOVE BIG-VALOR-N TO WS-N-EDITADO
049900 
050000     MOVE ZERO TO WS-POS-INICIO-N
050100     SET NO-ENCONTRO-N-INICIO TO TRUE
050200     PERFORM 2511-BUSCAR-INICIO-N-I THRU 2511-BUSCAR-INICIO-N-F
050300        VARYING WS-IDX-N FROM 1 BY 1
050400           UNTIL WS-IDX-N > 9 OR ENCONTRO-N-INICIO
050500 
050600     COMPUTE WS-LARGO-N = 9 - WS-POS-INICIO-N + 1
050700     MOVE SPACES TO WS-N-TEXTO
050800     MOVE WS-N-EDITADO (WS-POS-INICIO-N : WS-LARGO-N) TO WS-N-TEXTO.
050900 
051000 2510-EDITAR-ENTERO-F. EXIT.
051100 
051200 
051300*------------------------------------------------------------------
051400 2511-BUSCAR-INICIO-N-I.
051500 
051600     IF WS-N-EDITADO-CAR (WS-IDX-N) NOT = SPACE
051700        MOVE WS-IDX-N TO WS-POS-INICIO-N
051800        SET ENCONTRO-N-INICIO TO TRUE
051900     END-IF.
052000 
052100 2511-BUSCAR-INICIO-N-F. EXIT.
052200 
052300 
052400*------------------------------------------------------------------
052500 2520-ARMAR-TEXTO-FACTORIAL-I.
052600 
052700     PERFORM 2521-COPIAR-DIGITO-FACT-I THRU 2521-COPIAR-DIGITO-FACT-F
052800        VARYING IDX-FACT-TEXTO FROM 1 BY 1
052900           UNTIL IDX-FACT-TEXTO > BIG-CANT-DIGITOS.
053000 
053100 2520-ARMAR-TEXTO-FACTORIAL-F. EXIT.
053200 
053300 
053400*------------------------------------------------------------------
053500 2521-COPIAR-DIGITO-FACT-I.
053600 
053700     COMPUTE WS-IDX-BIG-INVERSO = BIG-CANT-DIGITOS - IDX-FACT-TEXTO + 1
053800     MOVE BIG-DIGITO-ALFA (WS-IDX-BIG-INVERSO)
053900       TO WS-FACT-TEXTO-CAR (IDX-FACT-TEXTO).
054000 
054100 2521-COPIAR-DIGITO-FACT-F. EXIT.
054200 
054300 
054400*------------------------------------------------------------------
054500 2600-FORMAR-ERROR-I.
054600 
054700     MOVE WS-NRO-LINEA TO ERR-NRO-LINEA
054800     MOVE ENT-TEXTO    TO ERR-TEXTO-ORIGINAL
054900     ADD 1 TO TOT-ERRORES
055000 
055100     PERFORM 2650-RUTEAR-ERROR-I THRU 2650-RUTEAR-ERROR-F.
055200 
055300 2600-FORMAR-ERROR-F. EXIT.
055400 
055500 
055600*------------------------------------------------------------------
055700 2650-RUTEAR-ERROR-I.
055800 
055900     IF CFG-ES-INLINE
056000        MOVE ENT-TEXTO TO SAL-TEXTO-INLINE
056100        WRITE REG-SALIDA FROM WS-LINEA-SALIDA-INLINE
056200     ELSE
056300        PERFORM 2660-FORMATEAR-TEXTO-ERROR-I THRU 2660-FORMATEAR-TEXTO-ERROR-F
056400        WRITE REG-ERRORES FROM WS-LINEA-ERROR-TXT
056500     END-IF.
056600 
056700 2650-RUTEAR-ERROR-F. EXIT.
056800 
056900 
057000*------------------------------------------------------------------
057100 2660-FORMATEAR-TEXTO-ERROR-I.
057200
057300     MOVE ERR-NRO-LINEA TO WS-NRO-LINEA-EDIT
057310     PERFORM 2665-EDITAR-NRO-LINEA-I THRU 2665-EDITAR-NRO-LINEA-F
057400
057500     IF WS-POS-FINAL > ZERO
057600        MOVE WS-POS-FINAL TO WS-LARGO-MOSTRAR
057700     ELSE
057800        MOVE 1 TO WS-LARGO-MOSTRAR
057900     END-IF
058000
058100     MOVE SPACES TO WS-LINEA-ERROR-TXT
058200     STRING 'Line '                                     DELIMITED BY SIZE
058300            WS-NRO-LINEA-TXT (1 : WS-LARGO-NL)           DELIMITED BY SIZE
058400            ': ['                                        DELIMITED BY SIZE
058500            ERR-TEXTO-ORIGINAL (1 : WS-LARGO-MOSTRAR)    DELIMITED BY SIZE
058600            '] -> '                                      DELIMITED BY SIZE
058700            ERR-RAZON                                    DELIMITED BY SIZE
058800            INTO WS-LINEA-ERROR-TXT.
058900
059000 2660-FORMATEAR-TEXTO-ERROR-F. EXIT.
059010
059020
059030*------------------------------------------------------------------
059040 2665-EDITAR-NRO-LINEA-I.
059050
059060     MOVE ZERO TO WS-POS-INICIO-NL
059070     SET NO-ENCONTRO-NL-INICIO TO TRUE
059080     PERFORM 2666-BUSCAR-INICIO-NL-I THRU 2666-BUSCAR-INICIO-NL-F
059090        VARYING WS-IDX-NL FROM 1 BY 1
059100           UNTIL WS-IDX-NL > 9 OR ENCONTRO-NL-INICIO
059110
059120     COMPUTE WS-LARGO-NL = 9 - WS-POS-INICIO-NL + 1
059130     MOVE SPACES TO WS-NRO-LINEA-TXT
059140     MOVE WS-NRO-LINEA-EDIT (WS-POS-INICIO-NL : WS-LARGO-NL) TO WS-NRO-LINEA-TXT.
059150
059160 2665-EDITAR-NRO-LINEA-F. EXIT.
059170
059180
059190*------------------------------------------------------------------
059200 2666-BUSCAR-INICIO-NL-I.
059210
059220     IF WS-NRO-LINEA-CAR (WS-IDX-NL) NOT = SPACE
059230        MOVE WS-IDX-NL TO WS-POS-INICIO-NL
059240        SET ENCONTRO-NL-INICIO TO TRUE
059250     END-IF.
059260
059270 2666-BUSCAR-INICIO-NL-F. EXIT.
059280
059290
059300*------------------------------------------------------------------
059400 2800-PROGRESO-I.
059500
059600     ACCEPT WS-HORA-ACTUAL FROM TIME
059610     MOVE WS-HORA-ACTUAL TO WS-HORA-TRABAJO
059620     PERFORM 2805-DESARMAR-HORA-I THRU 2805-DESARMAR-HORA-F
059630     MOVE WS-CSEG-TRABAJO TO WS-CSEG-A
059640
059650     MOVE WS-HORA-ULTIMO-PROGRESO TO WS-HORA-TRABAJO
059660     PERFORM 2805-DESARMAR-HORA-I THRU 2805-DESARMAR-HORA-F
059670     MOVE WS-CSEG-TRABAJO TO WS-CSEG-B
059680
059700     COMPUTE WS-MSEG-TRANSCURRIDOS = (WS-CSEG-A - WS-CSEG-B) * 10
059900
060000     IF WS-MSEG-TRANSCURRIDOS NOT < ZERO
060100        IF WS-MSEG-TRANSCURRIDOS NOT < CFG-PROGRESO-MSEG
060200           PERFORM 2810-MOSTRAR-TOTALES-I THRU 2810-MOSTRAR-TOTALES-F
060300           MOVE WS-HORA-ACTUAL TO WS-HORA-ULTIMO-PROGRESO
060400        END-IF
060500     END-IF.
060600
060700 2800-PROGRESO-F. EXIT.
060710
060720
060730*------------------------------------------------------------------
060740 2805-DESARMAR-HORA-I.
060750
060760     COMPUTE WS-CSEG-TRABAJO =
060770             ((WS-HORA-TRAB-HH * 60 + WS-HORA-TRAB-MM) * 60
060780                + WS-HORA-TRAB-SS) * 100 + WS-HORA-TRAB-CC.
060790
060795 2805-DESARMAR-HORA-F. EXIT.
060800
060900
061000*------------------------------------------------------------------
061100 2810-MOSTRAR-TOTALES-I.
061200 
061300     MOVE TOT-LEIDOS      TO TOT-LEIDOS-EDIT
061400     MOVE TOT-SUBMITIDOS  TO TOT-SUBMIT-EDIT
061500     MOVE TOT-COMPLETADOS TO TOT-COMPL-EDIT
061600     MOVE TOT-ERRORES     TO TOT-ERROR-EDIT
061700 
061800     DISPLAY 'PGMFACAF - LEIDOS='     TOT-LEIDOS-EDIT
061900              ' SUBMITIDOS='         TOT-SUBMIT-EDIT
062000              ' COMPLETADOS='        TOT-COMPL-EDIT
062100              ' ERRORES='            TOT-ERROR-EDIT.
062200 
062300 2810-MOSTRAR-TOTALES-F. EXIT.
062400 
062500 
062600*------------------------------------------------------------------
062700 3000-RITMO-I.
062800
062900*    VER HISTORIA 09/04/91: LAS PRUEBAS DE CARGA NO MOSTRARON
063000*    NECESIDAD DE FRENAR LA LECTURA CONTRA CFG-RATE-X-SEG, POR LO
063100*    QUE ESTE PARRAFO SOLO LLEVA LA CUENTA DE VUELTAS PARA QUE
063200*    OPERACIONES PUEDA CONFIRMAR QUE EL LOTE PASO POR AQUI.
063300     ADD 1 TO WS-CANT-RITMO.
063500 
063600 3000-RITMO-F. EXIT.
063700 
063800 
063900*------------------------------------------------------------------
064000 9999-FINAL-I.
064100 
064200     ACCEPT WS-HORA-FIN FROM TIME
064210     MOVE WS-HORA-FIN TO WS-HORA-TRABAJO
064220     PERFORM 2805-DESARMAR-HORA-I THRU 2805-DESARMAR-HORA-F
064230     MOVE WS-CSEG-TRABAJO TO WS-CSEG-A
064240
064250     MOVE WS-HORA-INICIO TO WS-HORA-TRABAJO
064260     PERFORM 2805-DESARMAR-HORA-I THRU 2805-DESARMAR-HORA-F
064270     MOVE WS-CSEG-TRABAJO TO WS-CSEG-B
064280
064300     COMPUTE WS-MSEG-TOTAL-CORRIDA = (WS-CSEG-A - WS-CSEG-B) * 10
064400
064500     PERFORM 2810-MOSTRAR-TOTALES-I THRU 2810-MOSTRAR-TOTALES-F
064600 
064700     IF WS-MSEG-TOTAL-CORRIDA NOT < ZERO
064800        DISPLAY 'PGMFACAF - TIEMPO TRANSCURRIDO (MSEG) = '
064900                 WS-MSEG-TOTAL-CORRIDA
065000     ELSE
065100        DISPLAY 'PGMFACAF - TIEMPO TRANSCURRIDO NO DISPONIBLE '
065200                 '(LA CORRIDA CRUZO MEDIANOCHE)'
065300     END-IF
065400 
065500     CLOSE ENTRADA
065600     IF FS-ENTRADA IS NOT EQUAL '00'
065700        DISPLAY 'PGMFACAF - ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
065800     END-IF
065900 
066000     CLOSE SALIDA
066100     IF FS-SALIDA IS NOT EQUAL '00'
066200        DISPLAY 'PGMFACAF - ERROR EN CLOSE SALIDA = ' FS-SALIDA
066300     END-IF
066400 
066500     IF WS-ERRORES-ABIERTO
066600        CLOSE ERRORES
066700        IF FS-ERRORES IS NOT EQUAL '00'
066800           DISPLAY 'PGMFACAF - ERROR EN CLOSE ERRORES = ' FS-ERRORES
066900        END-IF
067000     END-IF.
067100 
067200 9999-FINAL-F. EXIT.
